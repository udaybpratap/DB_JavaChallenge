000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMVALTR.
000300 AUTHOR.        R. ESPINOZA MEJIA.
000400 INSTALLATION.  BANCO DEL ISTMO - DEPTO. SISTEMAS NUCLEO.
000500 DATE-WRITTEN.  15/03/88.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000800******************************************************************
000900*    RUTINA DE VALIDACION Y CONTABILIZACION DE TRANSFERENCIAS    *
001000*    ============================================================*
001100*  ES LLAMADA POR PGMTRACF UNA VEZ POR CADA REGISTRO DE          *
001200*  TRANSFERS-FILE.  NO ABRE NI LEE ARCHIVOS - TODOS LOS DATOS     *
001300*  LLEGAN POR LINKAGE SECTION, INCLUYENDO LOS DOS SALDOS, PARA    *
001400*  QUE PUEDA SER REUTILIZADA TAMBIEN DESDE LA TRANSACCION ON-LINE *
001500*  DE TRANSFERENCIAS (VER PGM_52-PGMVALTR-CICS, PENDIENTE).       *
001600*                                                                 *
001700*  ORDEN DE VALIDACION (NO SE DEBE ALTERAR - CADA CHEQUEO CORTA   *
001800*  LA CADENA SI FALLA, EL SIGUIENTE NO SE EVALUA):                *
001900*     1. CUENTA ORIGEN = CUENTA DESTINO (SIN DISTINGUIR MAYUS/    *
002000*        MINUSCULAS)                                              *
002100*     2. CUENTA ORIGEN NO EXISTE                                  *
002200*     3. CUENTA DESTINO NO EXISTE                                 *
002300*     4. IMPORTE NEGATIVO                                        *
002400*     5. SALDO ORIGEN INSUFICIENTE (EL SALDO NO PUEDE QUEDAR EN   *
002500*        CERO O NEGATIVO DESPUES DEL DEBITO)                      *
002600*     6. SI TODO PASA, SE DEBITA EL ORIGEN Y SE ACREDITA EL       *
002700*        DESTINO (LK-ESTADO-MOV SALE 'POSTED')                    *
002800******************************************************************
002900*    BITACORA DE CAMBIOS
003000*    ------------------
003100*    15/03/88 REM  CR-04102 ALTA DEL PROGRAMA - PRIMERA VERSION.
003200*    02/09/88 REM  CR-04188 TEXTO EXACTO DEL MENSAJE DE SALDO
003300*                  INSUFICIENTE, PEDIDO TAL CUAL POR EL ANALISTA
003400*                  DE NEGOCIO (NO CORREGIR LA ORTOGRAFIA).
003500*    19/01/90 LFC  CR-04530 SE AGREGA CONTADOR DE LLAMADAS PARA
003600*                  LA BITACORA DE ABEND DEL OPERADOR.
003700*    14/05/97 OCH  CR-05388 SE TRAE AQUI LA VALIDACION DE MONTO
003800*                  NEGATIVO, ANTES ESTABA SOLO EN PGMTRACF Y NO
003900*                  LA COMPARTIA LA TRANSACCION ON-LINE.
004000*    03/12/98 OCH  CR-05602 REVISION DE FECHAS (PROYECTO AAAA) -
004100*                  EL SELLO DE WS-FECHA-HOY-R PASA A SIGLO+ANIO.
004200*    22/02/99 OCH  CR-05614 CIERRE DEFINITIVO REVISION AAAA.
004300*    26/01/06 SQV  CR-06355 SIN CAMBIOS DE NEGOCIO, SOLO SE
004400*                  ACTUALIZA EL ENCABEZADO AL ESTANDAR VIGENTE.
004450*    14/07/06 WCR  CR-06381 SE AMPLIA LK-MSG-ERROR Y SU VISTA DE
004460*                  DIAGNOSTICO DE X(60) A X(120); EL MENSAJE DE
004470*                  LA REGLA 5 SE TRUNCABA ANTES DEL TEXTO
004480*                  "SHOULD NOT END UP WITH NEGTIVE BALANCE".
004500******************************************************************
004600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900
005000 SPECIAL-NAMES.
005100     CLASS MAYUSCULAS IS 'A' THRU 'Z'
005200     CLASS MINUSCULAS IS 'a' THRU 'z'.
005300
005400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700*========================*
005800 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005900
006000 77  WS-ABC-MAYUSCULAS   PIC X(26)
006100               VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
006200 77  WS-ABC-MINUSCULAS   PIC X(26)
006300               VALUE 'abcdefghijklmnopqrstuvwxyz'.
006400
006500 01  WS-ID-UC-1           PIC X(20)    VALUE SPACES.
006600 01  WS-ID-UC-2           PIC X(20)    VALUE SPACES.
006700
006800 77  WS-RECHAZADO-SW      PIC X        VALUE 'N'.
006900     88  WS-RECHAZADO                       VALUE 'S'.
007000     88  WS-NO-RECHAZADO                     VALUE 'N'.
007100
007200*---- CONTADOR DE INVOCACIONES PARA LA BITACORA DE OPERACION ----
007300 77  WS-CANT-LLAMADAS     PIC 9(07) COMP VALUE ZERO.
007400
007500*---- AREA DE TRABAJO PARA EL CHEQUEO DE SALDO SUFICIENTE -------
007600 01  WS-SALDO-RESULT       PIC S9(11)V99 USAGE COMP-3 VALUE ZERO.
007650*    VISTA EN BYTES CRUDOS DEL CAMPO EMPAQUETADO, PARA LA RUTINA
007660*    DE VOLCADO DE ABEND CUANDO EL OPERADOR REPORTA UN SALDO RARO.
007700 01  WS-SALDO-RESULT-R REDEFINES WS-SALDO-RESULT.
007800     03  WS-SR-BYTES        PIC X(07).
008000
008100*---- BUFFER DE MENSAJE Y SU VISTA DE DIAGNOSTICO ----------------
008200 01  WS-MENSAJE-BUFFER      PIC X(120)   VALUE SPACES.
008300 01  WS-MENSAJE-DIAG REDEFINES WS-MENSAJE-BUFFER.
008400     03  WS-MSD-CUENTA       PIC X(20).
008500     03  WS-MSD-TEXTO        PIC X(100).
008600
008700*---- SELLO DE FECHA PARA LA LINEA DE TRAZA DEL OPERADOR ---------
008800 01  WS-FECHA-HOY.
008900     03  WS-FH-AA            PIC 9(02).
009000     03  WS-FH-MM            PIC 9(02).
009100     03  WS-FH-DD            PIC 9(02).
009200 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.
009300     03  WS-FH-R-AA          PIC 99.
009400     03  WS-FH-R-MM          PIC 99.
009500     03  WS-FH-R-DD          PIC 99.
009600
009700 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
009800
009900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010000 LINKAGE SECTION.
010100
010200 01  LK-REG-MOV.
010300     03  LK-CTA-ORIGEN       PIC X(20).
010400     03  LK-CTA-DESTINO      PIC X(20).
010500     03  LK-IMPORTE          PIC S9(11)V99.
010600     03  FILLER              PIC X(01).
010700
010800 01  LK-ORIGEN-FOUND-SW      PIC X.
010900 01  LK-DESTINO-FOUND-SW     PIC X.
011000 01  LK-SALDO-ORIGEN         PIC S9(11)V99 USAGE COMP-3.
011100 01  LK-SALDO-DESTINO        PIC S9(11)V99 USAGE COMP-3.
011200 01  LK-ESTADO-MOV           PIC X(10).
011300 01  LK-MSG-ERROR            PIC X(120).
011400
011500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011600 PROCEDURE DIVISION USING LK-REG-MOV
011700                           LK-ORIGEN-FOUND-SW
011800                           LK-DESTINO-FOUND-SW
011900                           LK-SALDO-ORIGEN
012000                           LK-SALDO-DESTINO
012100                           LK-ESTADO-MOV
012200                           LK-MSG-ERROR.
012300
012400 MAIN-PROGRAM-I.
012500
012600     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
012700     PERFORM 2000-VALIDAR-I THRU 2000-VALIDAR-F.
012800
012900     IF WS-RECHAZADO
013000        MOVE 'REJECTED' TO LK-ESTADO-MOV
013100     ELSE
013200        PERFORM 3000-CONTABILIZAR-I THRU 3000-CONTABILIZAR-F
013300        MOVE 'POSTED' TO LK-ESTADO-MOV
013400     END-IF.
013500
013600 MAIN-PROGRAM-F. GOBACK.
013700
013800
013900*---- INICIALIZACION DE CADA LLAMADA -----------------------------
014000 1000-INICIO-I.
014100
014200     ADD 1 TO WS-CANT-LLAMADAS.
014300     ACCEPT WS-FECHA-HOY FROM DATE.
014400*    VER CR-05602 - SELLO DE TRAZA EN SIGLO+ANIO, PROYECTO AAAA.
014500     MOVE SPACES TO LK-MSG-ERROR.
014600     SET WS-NO-RECHAZADO TO TRUE.
014700
014800 1000-INICIO-F. EXIT.
014900
015000
015100*---- REGLAS 1 A 5, EN ORDEN, SIN SALTAR NINGUNA -----------------
015200 2000-VALIDAR-I.
015300
015400     MOVE LK-CTA-ORIGEN  TO WS-ID-UC-1.
015500     MOVE LK-CTA-DESTINO TO WS-ID-UC-2.
015600     INSPECT WS-ID-UC-1 CONVERTING WS-ABC-MINUSCULAS
015700                                 TO WS-ABC-MAYUSCULAS.
015800     INSPECT WS-ID-UC-2 CONVERTING WS-ABC-MINUSCULAS
015900                                 TO WS-ABC-MAYUSCULAS.
016000
016100     IF WS-ID-UC-1 = WS-ID-UC-2
016200        SET WS-RECHAZADO TO TRUE
016300        MOVE 'Cannot transfer from account to itself'
016400             TO LK-MSG-ERROR
016500     ELSE
016600        IF LK-ORIGEN-FOUND-SW NOT = 'S'
016700           SET WS-RECHAZADO TO TRUE
016800           STRING 'From account '   DELIMITED BY SIZE
016900                  LK-CTA-ORIGEN     DELIMITED BY SIZE
017000                  ' does not exist!' DELIMITED BY SIZE
017100                  INTO LK-MSG-ERROR
017200        ELSE
017300           IF LK-DESTINO-FOUND-SW NOT = 'S'
017400              SET WS-RECHAZADO TO TRUE
017500              STRING 'To account '    DELIMITED BY SIZE
017600                     LK-CTA-DESTINO   DELIMITED BY SIZE
017700                     ' does not exist!' DELIMITED BY SIZE
017800                     INTO LK-MSG-ERROR
017900           ELSE
018000              IF LK-IMPORTE < ZERO
018100                 SET WS-RECHAZADO TO TRUE
018200                 MOVE 'Transfer amount should be positive.'
018300                      TO LK-MSG-ERROR
018400              ELSE
018500                 PERFORM 2100-CHEQUEAR-SALDO-I
018600                         THRU 2100-CHEQUEAR-SALDO-F
018700              END-IF
018800           END-IF
018900        END-IF
019000     END-IF.
019100
019200 2000-VALIDAR-F. EXIT.
019300
019400
019500*---- REGLA 5 - EL SALDO ORIGEN NO PUEDE QUEDAR EN CERO O MENOS -
019600 2100-CHEQUEAR-SALDO-I.
019700
019800     COMPUTE WS-SALDO-RESULT ROUNDED =
019900             LK-SALDO-ORIGEN - LK-IMPORTE.
020000
020100     IF WS-SALDO-RESULT NOT > ZERO
020200        SET WS-RECHAZADO TO TRUE
020300        STRING 'From account have insufficient balance. '
020400                                    DELIMITED BY SIZE
020500               'From account '      DELIMITED BY SIZE
020600               LK-CTA-ORIGEN        DELIMITED BY SIZE
020700               ' should not end up with negtive balance'
020800                                    DELIMITED BY SIZE
020900               INTO LK-MSG-ERROR
021000     END-IF.
021100
021200 2100-CHEQUEAR-SALDO-F. EXIT.
021300
021400
021500*---- REGLA 6 - DEBITO AL ORIGEN, CREDITO AL DESTINO -------------
021600 3000-CONTABILIZAR-I.
021700
021800     COMPUTE LK-SALDO-ORIGEN ROUNDED =
021900             LK-SALDO-ORIGEN - LK-IMPORTE.
022000     COMPUTE LK-SALDO-DESTINO ROUNDED =
022100             LK-SALDO-DESTINO + LK-IMPORTE.
022200
022300 3000-CONTABILIZAR-F. EXIT.
022400