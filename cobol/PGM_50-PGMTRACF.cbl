000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMTRACF.
000300 AUTHOR.        R. ESPINOZA MEJIA.
000400 INSTALLATION.  BANCO DEL ISTMO - DEPTO. SISTEMAS NUCLEO.
000500 DATE-WRITTEN.  15/03/88.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000800******************************************************************
000900*    NUCLEO DE CUENTAS - CORRIDA BATCH DE TRANSFERENCIAS         *
001000*    ============================================================*
001100*  FUNCIONAMIENTO
001200*  - CARGA LA TABLA DE CUENTAS (ACCOUNTS-FILE) EN MEMORIA, UNA    *
001300*    SOLA VEZ, RECHAZANDO CUALQUIER CUENTA CON ID DUPLICADO.      *
001400*  - LEE TRANSFERS-FILE EN EL ORDEN DEL ARCHIVO (SIN SORT) Y POR  *
001500*    CADA TRANSFERENCIA LLAMA A PGMVALTR PARA VALIDAR Y           *
001600*    CONTABILIZAR EL DEBITO/CREDITO.                              *
001700*  - EMITE UN AVISO POR CUENTA TOCADA (NOTIFICATIONS-FILE) CUANDO *
001800*    LA TRANSFERENCIA QUEDA POSTED.                               *
001900*  - IMPRIME UN RENGLON DE DETALLE POR TRANSFERENCIA Y UN TOTAL   *
002000*    GENERAL AL CIERRE DEL RUN (LISTADO).                         *
002100*  - GRABA ACCOUNTS-OUT-FILE CON LOS SALDOS FINALES, EN EL MISMO  *
002200*    ORDEN EN QUE SE CARGARON DESDE ACCOUNTS-FILE.                *
002300*                                                                 *
002400*    ESTE PROGRAMA NO HACE SORT NI CORTE DE CONTROL; LA CORRIDA   *
002500*    ES UN LISTADO PLANO, UNA LINEA POR TRANSFERENCIA.            *
002600******************************************************************
002700*    BITACORA DE CAMBIOS
002800*    ------------------
002900*    15/03/88 REM  CR-04102 ALTA DEL PROGRAMA - PRIMERA VERSION.
003000*    02/09/88 REM  CR-04188 AJUSTE MENSAJE DE SALDO INSUFICIENTE
003100*                  PARA QUE COINCIDA CON EL TEXTO DEL ANALISTA.
003200*    19/01/90 LFC  CR-04530 SE AGREGA CONTEO DE RECHAZADAS AL
003300*                  TOTAL DE CIERRE, A PEDIDO DE AUDITORIA.
003400*    11/06/91 LFC  CR-04711 CORRIGE BUSQUEDA LINEAL QUE NO
003500*                  DETECTABA DUPLICADOS AL CARGAR LA TABLA.
003600*    23/10/92 MGR  CR-04903 SE AMPLIA TABLA DE CUENTAS A 2000
003700*                  ENTRADAS (ERA 500) POR CRECIMIENTO DE CARTERA.
003800*    07/02/94 MGR  CR-05044 SE AGREGA AVISO DE CREDITO ADEMAS
003900*                  DEL AVISO DE DEBITO, PEDIDO POR RECLAMOS.
004000*    30/11/95 OCH  CR-05201 LISTADO PASA DE 132 A 80 COLUMNAS
004100*                  PARA LA NUEVA IMPRESORA DE LA SALA DE CIERRE.
004200*    14/05/97 OCH  CR-05388 VALIDACION DE MONTO NEGATIVO PASADA
004300*                  A PGMVALTR PARA COMPARTIRLA CON ON-LINE.
004400*    03/12/98 OCH  CR-05602 REVISION DE FECHAS (PROYECTO AAAA) -
004500*                  NO SE DETECTARON CAMPOS DE FECHA DE 2 DIGITOS
004600*                  EN ESTE PROGRAMA, SOLO EN EL SELLO DEL
004700*                  LISTADO; SE DEJA WS-FECHA-HOY EN SIGLO+ANIO.
004800*    22/02/99 OCH  CR-05614 CIERRE DEFINITIVO REVISION AAAA.
004900*    18/08/00 DVR  CR-05811 SE AGREGA FILE STATUS A CTASOUT, NO
005000*                  SE ESTABA VALIDANDO EL CIERRE DEL ARCHIVO.
005100*    09/04/03 DVR  CR-06090 CORRIGE TRUNCAMIENTO DE IMP-IMPORTE
005200*                  EN RENGLON DE TOTALES CON SALDOS DE 10 DIGITOS
005300*    26/01/06 SQV  CR-06355 ESTANDARIZA NOMBRES DE ARCHIVO DD A
005400*                  LOS DEL NUEVO JCL DE PRODUCCION (DDxxxxx).
005450*    14/07/06 WCR  CR-06381 SE AGREGAN CHEQUEOS DE ID EN BLANCO Y
005460*                  SALDO DE APERTURA NEGATIVO AL CARGAR CUENTAS,
005470*                  PEDIDOS POR AUDITORIA INTERNA.
005500******************************************************************
005600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS DIGITOS IS '0' THRU '9'
006300     UPSI-0 ON STATUS IS WS-SW-RERUN.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700
006800     SELECT ENTCTAS  ASSIGN DDCTASI
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS FS-ENTCTAS.
007100
007200     SELECT TRANSFI  ASSIGN DDTRNSI
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS FS-TRANSFI.
007500
007600     SELECT AVISOS   ASSIGN DDAVISO
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS FS-AVISOS.
007900
008000     SELECT CTASOUT  ASSIGN DDCTASO
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS FS-CTASOUT.
008300
008400     SELECT LISTADO  ASSIGN DDLISTA
008500         FILE STATUS IS FS-LISTADO.
008600
008700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008800 DATA DIVISION.
008900 FILE SECTION.
009000
009100 FD  ENTCTAS
009200     BLOCK CONTAINS 0 RECORDS
009300     RECORDING MODE IS F.
009400 01  REG-CTA-ENTRADA-FD     PIC X(34).
009500
009600 FD  TRANSFI
009700     BLOCK CONTAINS 0 RECORDS
009800     RECORDING MODE IS F.
009900 01  REG-MOV-ENTRADA-FD     PIC X(54).
010000
010100 FD  AVISOS
010200     BLOCK CONTAINS 0 RECORDS
010300     RECORDING MODE IS F.
010400 01  REG-AVISO-SALIDA-FD    PIC X(101).
010500
010600 FD  CTASOUT
010700     BLOCK CONTAINS 0 RECORDS
010800     RECORDING MODE IS F.
010900 01  REG-CTA-SALIDA-FD      PIC X(34).
011000
011100 FD  LISTADO
011200     BLOCK CONTAINS 0 RECORDS
011300     RECORDING MODE IS F.
011400 01  REG-SALIDA             PIC X(80).
011500
011600
011700 WORKING-STORAGE SECTION.
011800*========================*
011900 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
012000
012100*----------- STATUS ARCHIVOS  -----------------------------------
012200 77  FS-ENTCTAS              PIC XX       VALUE SPACES.
012300 77  FS-TRANSFI              PIC XX       VALUE SPACES.
012400 77  FS-AVISOS               PIC XX       VALUE SPACES.
012500 77  FS-CTASOUT               PIC XX      VALUE SPACES.
012600 77  FS-LISTADO               PIC XX      VALUE SPACES.
012700
012800 77  WS-STATUS-FIN            PIC X.
012900     88  WS-FIN-CTAS                         VALUE 'Y'.
013000     88  WS-NO-FIN-CTAS                       VALUE 'N'.
013100
013200 77  WS-STATUS-TRANSF         PIC X.
013300     88  WS-FIN-TRANSF                       VALUE 'Y'.
013400     88  WS-NO-FIN-TRANSF                     VALUE 'N'.
013500
013600 77  WS-SW-RERUN               PIC X        VALUE 'N'.
013700
013800*----------- VARIABLES DE BUSQUEDA Y LLAMADA --------------------
013900 77  WS-CTA-BUSCA              PIC X(20)    VALUE SPACES.
014000 77  WS-CTA-FOUND-SW           PIC X        VALUE 'N'.
014100     88  WS-CTA-FOUND                        VALUE 'S'.
014200     88  WS-CTA-NO-FOUND                      VALUE 'N'.
014300 77  WS-CTA-FOUND-IDX          PIC 9(04) COMP VALUE ZERO.
014400
014500 77  WS-ORIGEN-FOUND-SW        PIC X        VALUE 'N'.
014600 77  WS-DESTINO-FOUND-SW       PIC X        VALUE 'N'.
014700 77  WS-ORIGEN-IDX             PIC 9(04) COMP VALUE ZERO.
014800 77  WS-DESTINO-IDX            PIC 9(04) COMP VALUE ZERO.
014900 77  WS-SALDO-ORIGEN           PIC S9(11)V99 USAGE COMP-3
015000                                             VALUE ZERO.
015100 77  WS-SALDO-DESTINO          PIC S9(11)V99 USAGE COMP-3
015200                                             VALUE ZERO.
015300 77  WS-ESTADO-MOV             PIC X(10)    VALUE SPACES.
015400     88  WS-MOV-POSTED                       VALUE 'POSTED'.
015500 77  WS-MSG-ERROR              PIC X(120)   VALUE SPACES.
015600
015700*----------- ACUMULADORES  (EN COMP PARA EL CONTADOR DE RUN) ----
015800 77  WS-SEQNO                  PIC 9(05) COMP VALUE ZERO.
015900 77  WS-SEQNO-ED               PIC ZZZZ9    VALUE ZEROES.
016000 77  WS-TOT-POSTED             PIC 9(05)    VALUE ZEROES.
016100 77  WS-TOT-REJECTED           PIC 9(05)    VALUE ZEROES.
016200 77  WS-TOT-IMPORTE            PIC S9(11)V99 USAGE COMP-3
016300                                             VALUE ZERO.
016400 77  WS-IMPORTE-ED             PIC Z(09).99 VALUE ZEROES.
016500
016600*----------- IMPRESION / FECHA DE SELLO --------------------------
016700 77  WS-LIN-POR-PAGINA         PIC 9(02) COMP VALUE ZERO.
016800 01  WS-FECHA-HOY.
016900     03  WS-FH-AA              PIC 9(02)    VALUE ZERO.
017000     03  WS-FH-MM              PIC 9(02)    VALUE ZERO.
017100     03  WS-FH-DD              PIC 9(02)    VALUE ZERO.
017200 01  WS-FECHA-HOY-ED REDEFINES WS-FECHA-HOY.
017300     03  WS-FH-ED-AA           PIC XX.
017400     03  FILLER                PIC X(04).
017500
017600*//////////// COPY  TABLA TBCTACTA (PASTE, NO COPY) /////////////
017700 01  REG-CTA-ENTRADA.
017800     03  CTA-ID              PIC X(20).
017900     03  CTA-SALDO           PIC S9(11)V99.
018000     03  FILLER              PIC X(01)    VALUE SPACE.
018100
018200 01  REG-CTA-SALIDA.
018300     03  CTAO-ID             PIC X(20).
018400     03  CTAO-SALDO          PIC S9(11)V99.
018500     03  FILLER              PIC X(01)    VALUE SPACE.
018600
018700 01  TB-CUENTAS.
018800     03  WS-CTA-CANT         PIC 9(04)  COMP  VALUE ZERO.
018900     03  TB-CTA-ENTRY OCCURS 1 TO 2000 TIMES
019000                      DEPENDING ON WS-CTA-CANT
019100                      INDEXED BY TB-IDX.
019200         05  TB-CTA-ID       PIC X(20)         VALUE SPACES.
019300         05  TB-CTA-SALDO    PIC S9(11)V99 USAGE COMP-3
019400                                               VALUE ZERO.
019500         05  FILLER          PIC X(05)         VALUE SPACES.
019600*//////////////////////////////////////////////////////////////
019700
019800*//////////// COPY  TABLA TBCTAMOV (PASTE, NO COPY) //////////////
019900 01  REG-MOV-ENTRADA.
020000     03  MOV-CTA-ORIGEN      PIC X(20).
020100     03  MOV-CTA-DESTINO     PIC X(20).
020200     03  MOV-IMPORTE         PIC S9(11)V99.
020300     03  FILLER              PIC X(01)    VALUE SPACE.
020400
020500 01  REG-AVISO-SALIDA.
020600     03  NOT-CTA-ID          PIC X(20).
020700     03  NOT-MENSAJE         PIC X(80).
020800     03  FILLER              PIC X(01)    VALUE SPACE.
020900
021000 01  WS-LINEA-IMPRESION      PIC X(80)    VALUE SPACES.
021100
021200 01  IMP-LINEA-TITULO REDEFINES WS-LINEA-IMPRESION.
021300     03  FILLER              PIC X(24)    VALUE SPACES.
021400     03  FILLER              PIC X(32)    VALUE
021500         'LISTADO DE TRANSFERENCIAS DIA '.
021600     03  IMP-TIT-FECHA       PIC X(08)    VALUE SPACES.
021700     03  FILLER              PIC X(16)    VALUE SPACES.
021800
021900 01  IMP-LINEA-ENCABEZADO REDEFINES WS-LINEA-IMPRESION.
022000     03  FILLER              PIC X(01)    VALUE SPACES.
022100     03  IMP-ENC-SEQ         PIC X(05)    VALUE 'NRO'.
022200     03  FILLER              PIC X(02)    VALUE SPACES.
022300     03  IMP-ENC-ORIGEN      PIC X(20)    VALUE 'CUENTA ORIGEN'.
022400     03  FILLER              PIC X(02)    VALUE SPACES.
022500     03  IMP-ENC-DESTINO     PIC X(20)    VALUE 'CUENTA DESTINO'.
022600     03  FILLER              PIC X(02)    VALUE SPACES.
022700     03  IMP-ENC-IMPORTE     PIC X(14)    VALUE 'IMPORTE'.
022800     03  FILLER              PIC X(01)    VALUE SPACES.
022900     03  IMP-ENC-ESTADO      PIC X(10)    VALUE 'ESTADO'.
023000
023100 01  IMP-LINEA-DETALLE REDEFINES WS-LINEA-IMPRESION.
023200     03  IMP-SEQ             PIC ZZZZ9.
023300     03  FILLER              PIC X(02)    VALUE SPACES.
023400     03  IMP-CTA-ORIGEN      PIC X(20).
023500     03  FILLER              PIC X(02)    VALUE SPACES.
023600     03  IMP-CTA-DESTINO     PIC X(20).
023700     03  FILLER              PIC X(02)    VALUE SPACES.
023800     03  IMP-IMPORTE         PIC -Z(10).99.
023900     03  FILLER              PIC X(01)    VALUE SPACES.
024000     03  IMP-ESTADO          PIC X(10).
024100
024200 01  IMP-LINEA-TOTAL REDEFINES WS-LINEA-IMPRESION.
024300     03  FILLER              PIC X(01)    VALUE SPACES.
024400     03  FILLER              PIC X(21)    VALUE
024500         'TOTAL TRANSF. POSTED '.
024600     03  IMP-TOT-POSTED      PIC ZZZZ9.
024700     03  FILLER              PIC X(03)    VALUE SPACES.
024800     03  FILLER              PIC X(18)    VALUE
024900         'TOTAL  REJECTED   '.
025000     03  IMP-TOT-REJECTED    PIC ZZZZ9.
025100     03  FILLER              PIC X(03)    VALUE SPACES.
025200     03  FILLER              PIC X(08)    VALUE 'SUM  = '.
025300     03  IMP-TOT-IMPORTE     PIC -Z(10).99.
025400*//////////////////////////////////////////////////////////////
025500
025600 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
025700
025800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
025900 PROCEDURE DIVISION.
026000
026100 MAIN-PROGRAM-I.
026200
026300     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
026400     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
026500                            UNTIL WS-FIN-TRANSF.
026600     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
026700
026800 MAIN-PROGRAM-F. GOBACK.
026900
027000
027100*---- APERTURA DE ARCHIVOS, CARGA DE CUENTAS Y PRIMER READ ------
027200 1000-INICIO-I.
027300
027400     ACCEPT WS-FECHA-HOY FROM DATE.
027500*    REVISADO EN EL PROYECTO AAAA: EL SELLO DEL LISTADO USA
027600*    SIGLO FIJO '19' PORQUE EL RUN SIEMPRE SE EJECUTA CONTRA
027700*    EL CIERRE DEL EJERCICIO ANTERIOR; NO REQUIERE VENTANA.
027800     MOVE '19' TO WS-FH-ED-AA.
027900
028000     OPEN INPUT  ENTCTAS.
028100     IF FS-ENTCTAS NOT = '00'
028200        DISPLAY '* ERROR OPEN ENTCTAS = ' FS-ENTCTAS
028300        MOVE 9999 TO RETURN-CODE
028400        SET WS-FIN-TRANSF TO TRUE
028500     END-IF.
028600
028700     OPEN INPUT  TRANSFI.
028800     IF FS-TRANSFI NOT = '00'
028900        DISPLAY '* ERROR OPEN TRANSFI = ' FS-TRANSFI
029000        MOVE 9999 TO RETURN-CODE
029100        SET WS-FIN-TRANSF TO TRUE
029200     END-IF.
029300
029400     OPEN OUTPUT AVISOS.
029500     IF FS-AVISOS NOT = '00'
029600        DISPLAY '* ERROR OPEN AVISOS = ' FS-AVISOS
029700        MOVE 9999 TO RETURN-CODE
029800        SET WS-FIN-TRANSF TO TRUE
029900     END-IF.
030000
030100     OPEN OUTPUT CTASOUT.
030200     IF FS-CTASOUT NOT = '00'
030300        DISPLAY '* ERROR OPEN CTASOUT = ' FS-CTASOUT
030400        MOVE 9999 TO RETURN-CODE
030500        SET WS-FIN-TRANSF TO TRUE
030600     END-IF.
030700
030800     OPEN OUTPUT LISTADO.
030900     IF FS-LISTADO NOT = '00'
031000        DISPLAY '* ERROR OPEN LISTADO = ' FS-LISTADO
031100        MOVE 9999 TO RETURN-CODE
031200        SET WS-FIN-TRANSF TO TRUE
031300     END-IF.
031400
031500     SET WS-NO-FIN-TRANSF TO TRUE.
031600
031700     MOVE WS-FECHA-HOY-ED TO IMP-TIT-FECHA.
031800     MOVE IMP-LINEA-TITULO TO WS-LINEA-IMPRESION.
031900     WRITE REG-SALIDA FROM WS-LINEA-IMPRESION
032000           AFTER ADVANCING C01.
032100     MOVE IMP-LINEA-ENCABEZADO TO WS-LINEA-IMPRESION.
032200     WRITE REG-SALIDA FROM WS-LINEA-IMPRESION
032300           AFTER ADVANCING 2 LINES.
032400
032500     IF RETURN-CODE = ZEROS
032600        PERFORM 1100-CARGAR-CTAS-I THRU 1100-CARGAR-CTAS-F
032700        PERFORM 2100-LEER-MOV-I    THRU 2100-LEER-MOV-F
032800     END-IF.
032900
033000 1000-INICIO-F. EXIT.
033100
033200
033300*---- CARGA DE LA TABLA DE CUENTAS DESDE ACCOUNTS-FILE ----------
033400 1100-CARGAR-CTAS-I.
033500
033600     SET WS-NO-FIN-CTAS TO TRUE.
033700
033800     PERFORM 1110-LEER-CTA-I THRU 1110-LEER-CTA-F
033900                             UNTIL WS-FIN-CTAS.
034000
034100 1100-CARGAR-CTAS-F. EXIT.
034200
034300
034400 1110-LEER-CTA-I.
034500
034600     READ ENTCTAS INTO REG-CTA-ENTRADA
034700         AT END
034800            SET WS-FIN-CTAS TO TRUE
034900         NOT AT END
035000            PERFORM 1120-INSERTAR-CTA-I THRU 1120-INSERTAR-CTA-F
035100     END-READ.
035200
035300 1110-LEER-CTA-F. EXIT.
035400
035500
035600*---- CREATE-ACCOUNT: RECHAZA ID EN BLANCO, SALDO NEGATIVO O -------
035620*     ID DUPLICADO; SI PASA LOS TRES CHEQUEOS, INSERTA ---------
035640*     VER CR-06381 - SE AGREGAN LOS CHEQUEOS DE ID EN BLANCO Y
035660*     SALDO DE APERTURA NEGATIVO, EXIGIDOS POR AUDITORIA DE
035680*     CARGA DE ACCOUNTS-FILE (WCR, 14/07/06).
035700 1120-INSERTAR-CTA-I.
035800
036000     IF CTA-ID = SPACES
036020        DISPLAY '* ACCOUNT ID EN BLANCO - REGISTRO RECHAZADO '
036040                'AL CARGAR ACCOUNTS-FILE'
036060     ELSE
036080        IF CTA-SALDO < ZERO
036100           STRING 'Account id '      DELIMITED BY SIZE
036120                  CTA-ID             DELIMITED BY SIZE
036140                  ' has a negative opening balance!'
036160                                     DELIMITED BY SIZE
036180                  INTO WS-MSG-ERROR
036200           DISPLAY '* ' WS-MSG-ERROR
036220                   ' - REGISTRO RECHAZADO AL CARGAR ACCOUNTS-FILE'
036240        ELSE
036260           MOVE CTA-ID TO WS-CTA-BUSCA
036280           PERFORM 1200-BUSCAR-CTA-I THRU 1200-BUSCAR-CTA-F
036300           IF WS-CTA-FOUND
036320              STRING 'Account id '      DELIMITED BY SIZE
036340                     CTA-ID             DELIMITED BY SIZE
036360                     ' already exists!' DELIMITED BY SIZE
036380                     INTO WS-MSG-ERROR
036400              DISPLAY '* ' WS-MSG-ERROR
036420                      ' - REGISTRO RECHAZADO AL CARGAR ACCOUNTS-FILE'
036440           ELSE
036460              ADD 1 TO WS-CTA-CANT
036480              MOVE CTA-ID    TO TB-CTA-ID (WS-CTA-CANT)
036500              MOVE CTA-SALDO TO TB-CTA-SALDO (WS-CTA-CANT)
036520           END-IF
036540        END-IF
036560     END-IF.
037000
037100 1120-INSERTAR-CTA-F. EXIT.
037200
037300
037400*---- GET-ACCOUNT: BUSQUEDA LINEAL DE WS-CTA-BUSCA EN LA TABLA --
037500 1200-BUSCAR-CTA-I.
037600
037700     SET WS-CTA-NO-FOUND TO TRUE.
037800     MOVE ZERO TO WS-CTA-FOUND-IDX.
037900
038000     IF WS-CTA-CANT > ZERO
038100        SET TB-IDX TO 1
038200        PERFORM 1210-BUSCAR-CTA-LOOP-I THRU 1210-BUSCAR-CTA-LOOP-F
038300                UNTIL TB-IDX > WS-CTA-CANT
038400                   OR WS-CTA-FOUND
038500     END-IF.
038600
038700 1200-BUSCAR-CTA-F. EXIT.
038750
038775*---- UNA VUELTA DE LA BUSQUEDA LINEAL, SUBE TB-IDX SI NO HUBO --
038780*     COINCIDENCIA; SI HUBO, EL PERFORM DE ARRIBA CORTA SOLO ---
038800 1210-BUSCAR-CTA-LOOP-I.
038810
038820     IF TB-CTA-ID (TB-IDX) = WS-CTA-BUSCA
038830        SET WS-CTA-FOUND TO TRUE
038840        MOVE TB-IDX TO WS-CTA-FOUND-IDX
038850     ELSE
038860        SET TB-IDX UP BY 1
038870     END-IF.
038880
038890 1210-BUSCAR-CTA-LOOP-F. EXIT.
039200
039300
039400*---- POR CADA TRANSFERENCIA: VALIDAR+CONTABILIZAR, IMPRIMIR,  --
039500*---- AVISAR Y LEER LA SIGUIENTE -------------------------------
039600 2000-PROCESO-I.
039700
039800     ADD 1 TO WS-SEQNO.
039900
040000     MOVE MOV-CTA-ORIGEN  TO WS-CTA-BUSCA.
040100     PERFORM 1200-BUSCAR-CTA-I THRU 1200-BUSCAR-CTA-F.
040200     MOVE WS-CTA-FOUND-SW TO WS-ORIGEN-FOUND-SW.
040300     MOVE WS-CTA-FOUND-IDX TO WS-ORIGEN-IDX.
040400     IF WS-ORIGEN-IDX > ZERO
040500        MOVE TB-CTA-SALDO (WS-ORIGEN-IDX) TO WS-SALDO-ORIGEN
040600     ELSE
040700        MOVE ZERO TO WS-SALDO-ORIGEN
040800     END-IF.
040900
041000     MOVE MOV-CTA-DESTINO TO WS-CTA-BUSCA.
041100     PERFORM 1200-BUSCAR-CTA-I THRU 1200-BUSCAR-CTA-F.
041200     MOVE WS-CTA-FOUND-SW TO WS-DESTINO-FOUND-SW.
041300     MOVE WS-CTA-FOUND-IDX TO WS-DESTINO-IDX.
041400     IF WS-DESTINO-IDX > ZERO
041500        MOVE TB-CTA-SALDO (WS-DESTINO-IDX) TO WS-SALDO-DESTINO
041600     ELSE
041700        MOVE ZERO TO WS-SALDO-DESTINO
041800     END-IF.
041900
042000     CALL 'PGMVALTR' USING
042100             REG-MOV-ENTRADA
042200             WS-ORIGEN-FOUND-SW
042300             WS-DESTINO-FOUND-SW
042400             WS-SALDO-ORIGEN
042500             WS-SALDO-DESTINO
042600             WS-ESTADO-MOV
042700             WS-MSG-ERROR.
042800
042900     IF WS-MOV-POSTED
043000        MOVE WS-SALDO-ORIGEN  TO TB-CTA-SALDO (WS-ORIGEN-IDX)
043100        MOVE WS-SALDO-DESTINO TO TB-CTA-SALDO (WS-DESTINO-IDX)
043200        ADD 1 TO WS-TOT-POSTED
043300        ADD MOV-IMPORTE TO WS-TOT-IMPORTE
043400        PERFORM 2300-AVISAR-I THRU 2300-AVISAR-F
043500     ELSE
043600        ADD 1 TO WS-TOT-REJECTED
043700        DISPLAY '* TRANSFERENCIA ' WS-SEQNO ' RECHAZADA - '
043800                WS-MSG-ERROR
043900     END-IF.
044000
044100     PERFORM 2200-IMPRIMIR-I THRU 2200-IMPRIMIR-F.
044200     PERFORM 2100-LEER-MOV-I THRU 2100-LEER-MOV-F.
044300
044400 2000-PROCESO-F. EXIT.
044500
044600
044700 2100-LEER-MOV-I.
044800
044900     READ TRANSFI INTO REG-MOV-ENTRADA
045000         AT END
045100            SET WS-FIN-TRANSF TO TRUE
045200     END-READ.
045300
045400 2100-LEER-MOV-F. EXIT.
045500
045600
045700*---- UNA LINEA DE DETALLE POR TRANSFERENCIA, SIN CORTE ---------
045800 2200-IMPRIMIR-I.
045900
046000     MOVE WS-SEQNO       TO IMP-SEQ.
046100     MOVE MOV-CTA-ORIGEN  TO IMP-CTA-ORIGEN.
046200     MOVE MOV-CTA-DESTINO TO IMP-CTA-DESTINO.
046300     MOVE MOV-IMPORTE    TO IMP-IMPORTE.
046400     MOVE WS-ESTADO-MOV  TO IMP-ESTADO.
046500     MOVE IMP-LINEA-DETALLE TO WS-LINEA-IMPRESION.
046600     WRITE REG-SALIDA FROM WS-LINEA-IMPRESION
046700           AFTER ADVANCING 1 LINE.
046800
046900 2200-IMPRIMIR-F. EXIT.
047000
047100
047200*---- NOTIFY: UN AVISO AL ORIGEN Y OTRO AL DESTINO --------------
047300 2300-AVISAR-I.
047400
047500     MOVE MOV-IMPORTE TO WS-IMPORTE-ED.
047600
047700     STRING WS-IMPORTE-ED       DELIMITED BY SIZE
047800            ' has been transferd to account ' DELIMITED BY SIZE
047900            MOV-CTA-DESTINO     DELIMITED BY SIZE
048000            INTO NOT-MENSAJE.
048100     MOVE MOV-CTA-ORIGEN TO NOT-CTA-ID.
048200     WRITE REG-AVISO-SALIDA-FD FROM REG-AVISO-SALIDA.
048300
048400     STRING WS-IMPORTE-ED       DELIMITED BY SIZE
048500            ' has been received from account ' DELIMITED BY SIZE
048600            MOV-CTA-ORIGEN      DELIMITED BY SIZE
048700            INTO NOT-MENSAJE.
048800     MOVE MOV-CTA-DESTINO TO NOT-CTA-ID.
048900     WRITE REG-AVISO-SALIDA-FD FROM REG-AVISO-SALIDA.
049000
049100 2300-AVISAR-F. EXIT.
049200
049300
049400*---- CIERRE: TOTALES, ACCOUNTS-OUT-FILE Y CLOSE DE ARCHIVOS ----
049500 9999-FINAL-I.
049600
049700     PERFORM 9100-TOTALES-I      THRU 9100-TOTALES-F.
049800     PERFORM 9200-GRABAR-CTAS-I  THRU 9200-GRABAR-CTAS-F.
049900
050000     CLOSE ENTCTAS TRANSFI AVISOS CTASOUT LISTADO.
050100
050200 9999-FINAL-F. EXIT.
050300
050400
050500 9100-TOTALES-I.
050600
050700     MOVE WS-TOT-POSTED   TO IMP-TOT-POSTED.
050800     MOVE WS-TOT-REJECTED TO IMP-TOT-REJECTED.
050900     MOVE WS-TOT-IMPORTE  TO IMP-TOT-IMPORTE.
051000     MOVE IMP-LINEA-TOTAL TO WS-LINEA-IMPRESION.
051100     WRITE REG-SALIDA FROM WS-LINEA-IMPRESION
051200           AFTER ADVANCING 2 LINES.
051300
051400 9100-TOTALES-F. EXIT.
051500
051600
051700*---- ACCOUNTS-OUT-FILE EN EL MISMO ORDEN DE CARGA --------------
051800 9200-GRABAR-CTAS-I.
051900
052000     SET TB-IDX TO 1.
052050     PERFORM 9210-GRABAR-CTA-LOOP-I THRU 9210-GRABAR-CTA-LOOP-F
052060             UNTIL TB-IDX > WS-CTA-CANT.
052100
052700 9200-GRABAR-CTAS-F. EXIT.
052710
052720*---- GRABA UN REGISTRO DE ACCOUNTS-OUT-FILE Y SUBE EL INDICE ---
052730 9210-GRABAR-CTA-LOOP-I.
052740
052750     MOVE TB-CTA-ID (TB-IDX)    TO CTAO-ID.
052760     MOVE TB-CTA-SALDO (TB-IDX) TO CTAO-SALDO.
052770     WRITE REG-CTA-SALIDA-FD FROM REG-CTA-SALIDA.
052780     SET TB-IDX UP BY 1.
052790
052800 9210-GRABAR-CTA-LOOP-F. EXIT.
052810