000100*////////////////////////////////////////////////////////////////
000200*     TABLA  TBCTAMOV  -  MOVIMIENTO DE TRANSFERENCIA Y AVISO    *
000300*     =========================================================*
000400*     PEGADO (NO POR COPY) DEBAJO DE ESTE BANNER, IGUAL QUE      *
000500*     TBCTACTA.  INCLUYE EL REGISTRO DE ENTRADA DE LA            *
000600*     TRANSFERENCIA, EL AVISO DE SALIDA Y LA LINEA DE LISTADO.   *
000700*                                                                *
000800*     REG-MOV-ENTRADA  (TRANSFERS-FILE)       LARGO = 54         *
000900*     POSICION (01:20) CUENTA ORIGEN                             *
001000*     POSICION (21:20) CUENTA DESTINO                            *
001100*     POSICION (41:13) IMPORTE  S9(11)V99                        *
001200*     POSICION (54:01) FILLER                                    *
001300*                                                                *
001400*     REG-AVISO-SALIDA (NOTIFICATIONS-FILE)    LARGO = 101        *
001500*     POSICION (001:020) CUENTA DESTINATARIA DEL AVISO           *
001600*     POSICION (021:080) TEXTO DEL MENSAJE                       *
001700*     POSICION (101:001) FILLER                                  *
001800*////////////////////////////////////////////////////////////////
001900*
002000 01  REG-MOV-ENTRADA.
002100     03  MOV-CTA-ORIGEN      PIC X(20).
002200     03  MOV-CTA-DESTINO     PIC X(20).
002300     03  MOV-IMPORTE         PIC S9(11)V99.
002400     03  FILLER              PIC X(01)    VALUE SPACE.
002500*
002600 01  REG-AVISO-SALIDA.
002700     03  NOT-CTA-ID          PIC X(20).
002800     03  NOT-MENSAJE         PIC X(80).
002900     03  FILLER              PIC X(01)    VALUE SPACE.
003000*
003100*---- RENGLON DE LISTADO (REUTILIZA UN SOLO BUFFER DE 80) -------
003200*     EL DEPARTAMENTO REDEFINE UN UNICO AREA DE IMPRESION PARA
003300*     TITULO / ENCABEZADO / DETALLE / TOTALES, COMO SE HACE EN
003400*     LOS LISTADOS DE CORTE DE CONTROL DEL NUCLEO DE CUENTAS.
003500 01  WS-LINEA-IMPRESION      PIC X(80)    VALUE SPACES.
003600*
003700 01  IMP-LINEA-TITULO REDEFINES WS-LINEA-IMPRESION.
003800     03  FILLER              PIC X(24)    VALUE SPACES.
003900     03  FILLER              PIC X(32)    VALUE
004000         'LISTADO DE TRANSFERENCIAS DIA '.
004100     03  IMP-TIT-FECHA       PIC X(08)    VALUE SPACES.
004200     03  FILLER              PIC X(16)    VALUE SPACES.
004300*
004400 01  IMP-LINEA-ENCABEZADO REDEFINES WS-LINEA-IMPRESION.
004500     03  FILLER              PIC X(01)    VALUE SPACES.
004600     03  IMP-ENC-SEQ         PIC X(05)    VALUE 'NRO'.
004700     03  FILLER              PIC X(02)    VALUE SPACES.
004800     03  IMP-ENC-ORIGEN      PIC X(20)    VALUE 'CUENTA ORIGEN'.
004900     03  FILLER              PIC X(02)    VALUE SPACES.
005000     03  IMP-ENC-DESTINO     PIC X(20)    VALUE 'CUENTA DESTINO'.
005100     03  FILLER              PIC X(02)    VALUE SPACES.
005200     03  IMP-ENC-IMPORTE     PIC X(14)    VALUE 'IMPORTE'.
005300     03  FILLER              PIC X(01)    VALUE SPACES.
005400     03  IMP-ENC-ESTADO      PIC X(10)    VALUE 'ESTADO'.
005500*
005600 01  IMP-LINEA-DETALLE REDEFINES WS-LINEA-IMPRESION.
005700     03  IMP-SEQ             PIC ZZZZ9.
005800     03  FILLER              PIC X(02)    VALUE SPACES.
005900     03  IMP-CTA-ORIGEN      PIC X(20).
006000     03  FILLER              PIC X(02)    VALUE SPACES.
006100     03  IMP-CTA-DESTINO     PIC X(20).
006200     03  FILLER              PIC X(02)    VALUE SPACES.
006300     03  IMP-IMPORTE         PIC -Z(10).99.
006400     03  FILLER              PIC X(01)    VALUE SPACES.
006500     03  IMP-ESTADO          PIC X(10).
006600*
006700 01  IMP-LINEA-TOTAL REDEFINES WS-LINEA-IMPRESION.
006800     03  FILLER              PIC X(01)    VALUE SPACES.
006900     03  FILLER              PIC X(21)    VALUE
007000         'TOTAL TRANSF. POSTED '.
007100     03  IMP-TOT-POSTED      PIC ZZZZ9.
007200     03  FILLER              PIC X(03)    VALUE SPACES.
007300     03  FILLER              PIC X(18)    VALUE
007400         'TOTAL  REJECTED   '.
007500     03  IMP-TOT-REJECTED    PIC ZZZZ9.
007600     03  FILLER              PIC X(03)    VALUE SPACES.
007700     03  FILLER              PIC X(08)    VALUE 'SUM  = '.
007800     03  IMP-TOT-IMPORTE     PIC -Z(10).99.
007900*////////////////////////////////////////////////////////////////
008000