000100*////////////////////////////////////////////////////////////////
000200*     TABLA  TBCTACTA  -  MAESTRO DE CUENTAS DEL LEDGER          *
000300*     ============================================              *
000400*     PEGADO (NO POR COPY) DEBAJO DE ESTE BANNER EN CADA         *
000500*     PROGRAMA QUE LO NECESITE, SIGUIENDO LA COSTUMBRE DEL       *
000600*     DEPARTAMENTO PARA LAS TABLAS DB2/VSAM DEL NUCLEO.          *
000700*                                                                *
000800*     LARGO REGISTRO DISCO (REG-CTA-ENTRADA/REG-CTA-SALIDA) = 34 *
000900*     POSICION (01:20)  IDENTIFICADOR DE CUENTA                  *
001000*     POSICION (21:13)  SALDO  S9(11)V99 DISPLAY CON SIGNO       *
001100*     POSICION (34:01)  FILLER - RESERVADO                       *
001200*////////////////////////////////////////////////////////////////
001300*
001400 01  REG-CTA-ENTRADA.
001500     03  CTA-ID              PIC X(20).
001600     03  CTA-SALDO           PIC S9(11)V99.
001700     03  FILLER              PIC X(01)    VALUE SPACE.
001800*
001900 01  REG-CTA-SALIDA.
002000     03  CTAO-ID             PIC X(20).
002100     03  CTAO-SALDO          PIC S9(11)V99.
002200     03  FILLER              PIC X(01)    VALUE SPACE.
002300*
002400*---- TABLA EN MEMORIA - SE CARGA 1 VEZ DESDE ACCOUNTS-FILE -----
002500*     BUSQUEDA LINEAL (NO SEARCH ALL) PARA PRESERVAR EL ORDEN
002600*     DE CARGA AL ESCRIBIR ACCOUNTS-OUT-FILE AL FINAL DEL RUN.
002700 01  TB-CUENTAS.
002800     03  WS-CTA-CANT         PIC 9(04)  COMP  VALUE ZERO.
002900     03  TB-CTA-ENTRY OCCURS 1 TO 2000 TIMES
003000                      DEPENDING ON WS-CTA-CANT
003100                      INDEXED BY TB-IDX.
003200         05  TB-CTA-ID       PIC X(20)         VALUE SPACES.
003300         05  TB-CTA-SALDO    PIC S9(11)V99 USAGE COMP-3
003400                                               VALUE ZERO.
003500         05  FILLER          PIC X(05)         VALUE SPACES.
003600*
003700*---- VISTA EDITADA DEL SALDO PARA DISPLAY / DIAGNOSTICO --------
003800 01  WS-SALDO-EDITADO        PIC -Z(09).99     VALUE ZERO.
003900*////////////////////////////////////////////////////////////////
004000